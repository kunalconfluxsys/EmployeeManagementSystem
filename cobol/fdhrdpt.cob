000100*  FD For Department Master File - uses wshrdpt layout.            HR02003
000110 fd  HR-Department-File.
000120 copy "wshrdpt.cob".
