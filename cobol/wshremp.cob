000100*****************************************************
000110*                                                     *
000120*         Record Definition For Employee             *
000130*                  Master File                       *
000140*                                                     *
000150*     Uses Emp-Id as the sequential matching key     *
000160*****************************************************
000170*  File size 140 bytes (129 data + 11 filler).
000180*
000190* 14/10/25 vbc - Created.                                           HR01001
000200* 20/11/25 vbc - Added Emp-Active flag for search filter.           HR01002
000210* 05/12/25 vbc - Added Emp-Full-Name redefine so the load          HR01003
000220*                and rewrite paragraphs can move both name        HR01004
000230*                halves in one shot.                               HR01005
000240*
000250 01  HR-EMPLOYEE-RECORD.
000260     03  EMP-ID                PIC 9(9).
000270     03  EMP-FIRST-NAME        PIC X(30).
000280     03  EMP-FULL-NAME  REDEFINES EMP-FIRST-NAME
000290                               PIC X(60).
000300*                                 First-name/last-name pair, raw,
000310*                                 no separator - table load/rewrite
000320*                                 use only.
000330     03  EMP-LAST-NAME         PIC X(30).
000340     03  EMP-EMAIL             PIC X(50).
000350     03  EMP-DEPT-ID           PIC 9(9).
000360*                                 0 or spaces = unassigned
000370     03  EMP-ACTIVE            PIC X(1).
000380*                                 Y = Active, N = Inactive
000390     03  FILLER                PIC X(11).
