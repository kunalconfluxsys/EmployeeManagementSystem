000100*  FD For Department Maintenance Transaction File.                 HR02103
000110 fd  HR-Dpt-Tran-File.
000120 copy "wshrdtr.cob".
