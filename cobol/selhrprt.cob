000100*  Select Clause For Employee Report (132 col) File.               HR09002
000110     select   HR-Report-File   assign      "RPTFILE"
000120              organization     line sequential
000130              status           HR-Rpt-Status.
