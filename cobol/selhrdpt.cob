000100*  Select Clause For Department Master File.                       HR02002
000110     select   HR-Department-File assign    "DPTFILE"
000120              organization     line sequential
000130              status           HR-Dpt-Status.
