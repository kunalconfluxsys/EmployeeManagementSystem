000100*  Working Table - Employee Master Loaded In Core.                 HR01005
000110*  Max 2000 rows - the RELATIVE/OCCURS substitution                HR01006
000120*  noted against EMPLOYEE-FILE in the spec.                        HR01007
000130*
000140 01  HR-EMP-TABLE.
000150     03  HR-EMP-COUNT          PIC 9(5)    COMP.
000160     03  HR-EMP-ENTRY          OCCURS 2000 TIMES
000170                                INDEXED BY HR-EMX.
000180         05  WK-EMP-ID             PIC 9(9).
000190         05  WK-EMP-FIRST-NAME     PIC X(30).
000195         05  WK-EMP-FULL-NAME REDEFINES WK-EMP-FIRST-NAME
000196                                   PIC X(60).
000200         05  WK-EMP-LAST-NAME      PIC X(30).
000210         05  WK-EMP-EMAIL          PIC X(50).
000220         05  WK-EMP-DEPT-ID        PIC 9(9).
000230         05  WK-EMP-ACTIVE         PIC X(1).
