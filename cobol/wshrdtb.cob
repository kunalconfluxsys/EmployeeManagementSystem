000100*  Working Table - Department Master Loaded In Core.               HR02004
000110*  Max 200 rows - the RELATIVE/OCCURS substitution                 HR02005
000120*  noted against DEPARTMENT-FILE in the spec.                      HR02006
000130*
000132* 05/12/25 vbc - Added Wk-Dpt-Id-Name redefine, loaded/rewritten    HR02008
000134*                as one field instead of two.                      HR02009
000136*
000140 01  HR-DPT-TABLE.
000150     03  HR-DPT-COUNT          PIC 9(5)    COMP.
000160     03  HR-DPT-ENTRY          OCCURS 200 TIMES
000170                                INDEXED BY HR-DPX.
000180         05  WK-DPT-ID             PIC 9(9).
000185         05  WK-DPT-ID-NAME REDEFINES WK-DPT-ID
000187                                   PIC X(49).
000190         05  WK-DPT-NAME           PIC X(40).
000200         05  WK-DPT-DESCRIPTION    PIC X(100).
