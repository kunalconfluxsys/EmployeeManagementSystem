000100*****************************************************
000110*                                                     *
000120*     Working Record For Employee Leave Summary      *
000130*           (Derived - not held on a file)           *
000140*                                                     *
000150*****************************************************
000160*
000170* 29/10/25 vbc - Created.                                           HR03101
000180*
000190 01  HR-LEAVE-SUMMARY-RECORD.
000200     03  LS-EMP-ID             PIC 9(9).
000210     03  LS-EMP-NAME           PIC X(61).
000220*                                 First name, space, last name
000230     03  LS-TOTAL-LEAVE-DAYS   PIC 9(3).
000240*                                 Annual entitlement - constant 27
000250     03  LS-TAKEN-LEAVES       PIC 9(3).
000260     03  LS-REMAINING-LEAVES   PIC S9(3).
000270*                                 May go negative if over-approved
000280     03  FILLER                PIC X(5).
