000100*****************************************************************
000110*                                                                 *
000120*                Employee          Master Maintenance            *
000130*                                                                 *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.             hr010.
000190 author.                 R J Pettit.
000200 installation.           Applewood Computers - HR Systems Group.
000210 date-written.           14/10/1988.
000220 date-compiled.
000230 security.               Copyright (C) 1988-2026, Applewood
000240*                         Computers. All rights reserved.
000250*
000260* Remarks.                Employee master maintenance - add,
000270*                          change, delete, read, department
000280*                          assignment and the name/department/
000290*                          active search, driven by the EMPTRAN
000300*                          transaction file.  The name filter on
000310*                          a search or read is a substring match
000320*                          against either name half.
000330*
000340* Called modules.         None.
000350* Files used.             EMPFILE  - Employee master (in/out).
000360*                         DPTFILE  - Department master (in, ref
000370*                                    only, for the S action).
000380*                         EMPTRAN  - Maintenance transactions (in).
000390*                         RPTFILE  - Find/read listing (out).
000400*
000410* Error messages used.
000420*  HR001 - Employee not found.
000430*  HR002 - Department assignment failed, department not found.
000440*  HR003 - Unknown transaction action.
000450*
000460* Change Log.
000470* 14/10/1988 rjp  001  Created - add/change/delete/assign.         HR01201
000480* 02/02/1989 rjp  002  Search (find) action added.                 HR01202
000490* 03/01/1999 dlk  Y2K  Dates already carry 4 digit CCYY - no        HR01203
000500*                      change required for year-2000.
000510* 11/06/2003 kft  011  File status checking tightened on open.     HR01204
000520* 14/10/2025 vbc  1.00 Restated for Open Cobol v3 from the py000    HR01205
000530*                      start-of-day skeleton, table driven.
000540* 05/12/2025 vbc  1.01 R=Read action added.  Department lookup     HR01206
000550*                      added ahead of the S action so an unknown   HR01207
000560*                      department now raises HR002 correctly       HR01208
000570*                      instead of the employee-not-found branch.   HR01209
000580*                      Name filter changed from an exact match to  HR01210
000590*                      a substring match per Rule 10.               HR01211
000595* 07/12/2025 vbc  1.02 Special-Names/Repository restored -         HR01212
000596*                      dropped in error during the 1.01 cleanup.   HR01213
000600*
000610 environment             division.
000611 special-names.
000612     CRT status is COB-CRT-STATUS.
000613 repository.
000614     FUNCTION ALL INTRINSIC.
000620 input-output            section.
000630 file-control.
000640 copy "selhremp.cob".
000650 copy "selhrdpt.cob".
000660 copy "selhretr.cob".
000670 copy "selhrprt.cob".
000680*
000690 data                    division.
000700 file section.
000710 copy "fdhremp.cob".
000720 copy "fdhrdpt.cob".
000730 copy "fdhretr.cob".
000740 copy "fdhrprt.cob".
000750*
000760 working-storage section.
000770 77  prog-name               pic x(17)  value "hr010 (1.02)".
000775 01  COB-CRT-Status          pic 9(4)   value zero.
000780*
000790 01  ws-data.
000800     03  hr-emp-status       pic xx     value zero.
000810     03  hr-dpt-status       pic xx     value zero.
000820     03  hr-etr-status       pic xx     value zero.
000830     03  hr-rpt-status       pic xx     value zero.
000840     03  ws-eval-msg         pic x(25)  value spaces.
000850*                                 File-status message - see
000860*                                 aa010-Open-Files.
000870     03  ws-subscript        pic 9(5)   comp value zero.
000880     03  ws-found-switch     pic x      value "N".
000890         88  ws-found                  value "Y".
000900     03  ws-name-match-switch pic x     value "N".
000910         88  ws-name-match             value "Y".
000920     03  ws-contains-switch  pic x      value "N".
000930         88  ws-contains               value "Y".
000940     03  ws-scan-target      pic x(30)  value spaces.
000950     03  ws-filter-len       pic 9(3)   comp value zero.
000960     03  ws-target-len       pic 9(3)   comp value zero.
000970     03  ws-scan-pos         pic 9(3)   comp value zero.
000980     03  ws-scan-limit       pic 9(3)   comp value zero.
000990     03  ws-print-line       pic x(132) value spaces.
001000*
001010 01  Error-Messages.
001020     03  HR001   pic x(30) value "HR001 Employee not found -".
001030     03  HR002   pic x(38) value "HR002 Department assignment failed -".
001040     03  HR003   pic x(35) value "HR003 Unknown transaction action -".
001050*
001060 01  ws-error-line redefines ws-print-line.
001070     03  ws-err-msg          pic x(38).
001080     03  ws-err-key          pic 9(9).
001090     03  filler              pic x(85).
001100*
001110 01  ws-detail-line redefines ws-print-line.
001120     03  ws-det-emp-id       pic 9(9).
001130     03  filler              pic x(1).
001140     03  ws-det-first-name   pic x(30).
001150     03  ws-det-last-name    pic x(30).
001160     03  filler              pic x(62).
001170*
001180 copy "wshretb.cob".
001190 copy "wshrdtb.cob".
001200*
001210 procedure division.
001220*
001230 aa000-Main                  section.
001240     move     zero to HR-Emp-Count HR-Dpt-Count.
001250     perform  aa010-Open-Files thru aa010-Exit.
001260     perform  aa020-Load-Employees thru aa020-Exit.
001270     perform  aa015-Load-Departments thru aa015-Exit.
001280     perform  aa030-Process-Transactions thru aa030-Exit.
001290     perform  aa040-Rewrite-Employees thru aa040-Exit.
001300     close    HR-Emp-Tran-File
001310              HR-Report-File.
001320     goback.
001330 aa000-Exit.  exit section.
001340*
001350 aa010-Open-Files             section.
001360* File status checking tightened 06/2003 - a non-zero status
001370* on open is reported through the shared fstathrm lookup rather
001380* than left to show up as a later read failure.
001390     open     input  HR-Employee-File.
001400     if       HR-Emp-Status not = "00"
001410              copy "fstathrm.cpy" replacing STATUS by HR-Emp-Status
001420                                             MSG    by ws-eval-msg
001430              move spaces            to ws-print-line
001440              move "EMPFILE  status" to ws-print-line (1:16)
001450              move HR-Emp-Status     to ws-print-line (18:2)
001460              move " - "             to ws-print-line (20:3)
001470              move ws-eval-msg       to ws-print-line (23:25)
001480              write HR-Report-Line from ws-print-line
001490     end-if.
001500     open     input  HR-Department-File.
001510     if       HR-Dpt-Status not = "00"
001520              copy "fstathrm.cpy" replacing STATUS by HR-Dpt-Status
001530                                             MSG    by ws-eval-msg
001540              move spaces            to ws-print-line
001550              move "DPTFILE  status" to ws-print-line (1:16)
001560              move HR-Dpt-Status     to ws-print-line (18:2)
001570              move " - "             to ws-print-line (20:3)
001580              move ws-eval-msg       to ws-print-line (23:25)
001590              write HR-Report-Line from ws-print-line
001600     end-if.
001610     open     input  HR-Emp-Tran-File.
001620     if       HR-Etr-Status not = "00"
001630              copy "fstathrm.cpy" replacing STATUS by HR-Etr-Status
001640                                             MSG    by ws-eval-msg
001650              move spaces            to ws-print-line
001660              move "EMPTRAN  status" to ws-print-line (1:16)
001670              move HR-Etr-Status     to ws-print-line (18:2)
001680              move " - "             to ws-print-line (20:3)
001690              move ws-eval-msg       to ws-print-line (23:25)
001700              write HR-Report-Line from ws-print-line
001710     end-if.
001720     open     output HR-Report-File.
001730 aa010-Exit.  exit section.
001740*
001750 aa020-Load-Employees          section.
001760     perform  aa021-Load-One-Employee thru aa021-Exit
001770              until HR-Emp-Status = "10".
001780     close    HR-Employee-File.
001790 aa020-Exit.  exit section.
001800*
001810 aa021-Load-One-Employee       section.
001820     read     HR-Employee-File next record
001830              at end move "10" to HR-Emp-Status
001840              not at end
001850                   add  1 to HR-Emp-Count
001860                   set  HR-EMX to HR-Emp-Count
001870                   move EMP-ID         to WK-EMP-ID (HR-EMX)
001880                   move EMP-FULL-NAME  to WK-EMP-FULL-NAME (HR-EMX)
001890                   move EMP-EMAIL      to WK-EMP-EMAIL (HR-EMX)
001900                   move EMP-DEPT-ID    to WK-EMP-DEPT-ID (HR-EMX)
001910                   move EMP-ACTIVE     to WK-EMP-ACTIVE (HR-EMX)
001920     end-read.
001930 aa021-Exit.  exit section.
001940*
001950 aa015-Load-Departments        section.
001960* Reference data only for bb040-Assign-Department - this copy
001970* of the department master is never rewritten by hr010.
001980     perform  aa016-Load-One-Department thru aa016-Exit
001990              until HR-Dpt-Status = "10".
002000     close    HR-Department-File.
002010 aa015-Exit.  exit section.
002020*
002030 aa016-Load-One-Department     section.
002040     read     HR-Department-File next record
002050              at end move "10" to HR-Dpt-Status
002060              not at end
002070                   add  1 to HR-Dpt-Count
002080                   set  HR-DPX to HR-Dpt-Count
002090                   move DEPT-ID        to WK-DPT-ID (HR-DPX)
002100     end-read.
002110 aa016-Exit.  exit section.
002120*
002130 aa030-Process-Transactions    section.
002140     perform  aa031-Process-One-Tran thru aa031-Exit
002150              until HR-Etr-Status = "10".
002160 aa030-Exit.  exit section.
002170*
002180 aa031-Process-One-Tran        section.
002190     read     HR-Emp-Tran-File next record
002200              at end move "10" to HR-Etr-Status
002210              not at end
002220                   evaluate ETR-ACTION
002230                       when "A" perform bb010-Add-Employee
002240                                   thru bb010-Exit
002250                       when "C" perform bb020-Change-Employee
002260                                   thru bb020-Exit
002270                       when "D" perform bb030-Delete-Employee
002280                                   thru bb030-Exit
002290                       when "R" perform bb060-Read-Employee
002300                                   thru bb060-Exit
002310                       when "S" perform bb040-Assign-Department
002320                                   thru bb040-Exit
002330                       when "F" perform bb050-Search-Employees
002340                                   thru bb050-Exit
002350                       when other
002360                            move HR003 to ws-err-msg
002370                            move zero  to ws-err-key
002380                            write HR-Report-Line from ws-error-line
002390                   end-evaluate
002400     end-read.
002410 aa031-Exit.  exit section.
002420*
002430 bb010-Add-Employee            section.
002440* Add-Employee - id assigned by the store, the
002450* next id one higher than the highest currently on file.
002460     move     zero to ws-subscript.
002470     perform  bb011-Find-Max-Id thru bb011-Exit
002480              varying HR-EMX from 1 by 1
002490              until HR-EMX > HR-Emp-Count.
002500     add      1 to HR-Emp-Count.
002510     set      HR-EMX to HR-Emp-Count.
002520     add      1 to ws-subscript.
002530     move     ws-subscript        to WK-EMP-ID (HR-EMX).
002540     move     ETR-FIRST-NAME      to WK-EMP-FIRST-NAME (HR-EMX).
002550     move     ETR-LAST-NAME       to WK-EMP-LAST-NAME (HR-EMX).
002560     move     ETR-EMAIL           to WK-EMP-EMAIL (HR-EMX).
002570     move     ETR-DEPT-ID         to WK-EMP-DEPT-ID (HR-EMX).
002580     move     ETR-ACTIVE          to WK-EMP-ACTIVE (HR-EMX).
002590 bb010-Exit.  exit section.
002600*
002610 bb011-Find-Max-Id              section.
002620     if       WK-EMP-ID (HR-EMX) > ws-subscript
002630              move WK-EMP-ID (HR-EMX) to ws-subscript.
002640 bb011-Exit.  exit section.
002650*
002660 bb020-Change-Employee         section.
002670* Change-Employee - Rule 9: only first/last/email
002680* are ever touched here; department & active are untouched.
002690     perform  zz010-Find-Employee thru zz010-Exit.
002700     if       ws-found
002710              move ETR-FIRST-NAME to WK-EMP-FIRST-NAME (HR-EMX)
002720              move ETR-LAST-NAME  to WK-EMP-LAST-NAME (HR-EMX)
002730              move ETR-EMAIL      to WK-EMP-EMAIL (HR-EMX)
002740     else
002750              move HR001     to ws-err-msg
002760              move ETR-EMP-ID to ws-err-key
002770              write HR-Report-Line from ws-error-line
002780     end-if.
002790 bb020-Exit.  exit section.
002800*
002810 bb030-Delete-Employee         section.
002820* Delete-Employee.
002830     perform  zz010-Find-Employee thru zz010-Exit.
002840     if       ws-found
002850              perform  bb031-Shift-Down thru bb031-Exit
002860                       varying HR-EMX from HR-EMX by 1
002870                       until HR-EMX >= HR-Emp-Count
002880              subtract 1 from HR-Emp-Count
002890     else
002900              move HR001     to ws-err-msg
002910              move ETR-EMP-ID to ws-err-key
002920              write HR-Report-Line from ws-error-line
002930     end-if.
002940 bb030-Exit.  exit section.
002950*
002960 bb031-Shift-Down               section.
002970     move     HR-Emp-Entry (HR-EMX + 1) to HR-Emp-Entry (HR-EMX).
002980 bb031-Exit.  exit section.
002990*
003000 bb040-Assign-Department       section.
003010* Assign-Department - the employee must
003020* exist (HR001) and the new department must exist (HR002);
003030* either failure leaves the employee's department untouched.
003040     perform  zz010-Find-Employee thru zz010-Exit.
003050     if       ws-found
003060              perform  zz030-Find-Department thru zz030-Exit
003070              if       ws-found
003080                       move ETR-DEPT-ID to WK-EMP-DEPT-ID (HR-EMX)
003090              else
003100                       move HR002      to ws-err-msg
003110                       move ETR-DEPT-ID to ws-err-key
003120                       write HR-Report-Line from ws-error-line
003130              end-if
003140     else
003150              move HR001      to ws-err-msg
003160              move ETR-EMP-ID to ws-err-key
003170              write HR-Report-Line from ws-error-line
003180     end-if.
003190 bb040-Exit.  exit section.
003200*
003210 bb050-Search-Employees        section.
003220* Search-Employees - Rule 10: each filter optional,
003230* name is a substring match on first OR last, all AND'ed.
003240     perform  zz020-Test-One-Employee thru zz020-Exit
003250              varying HR-EMX from 1 by 1
003260              until HR-EMX > HR-Emp-Count.
003270 bb050-Exit.  exit section.
003280*
003290 bb060-Read-Employee           section.
003300* Read-Employee.
003310     perform  zz010-Find-Employee thru zz010-Exit.
003320     if       ws-found
003330              move WK-EMP-ID (HR-EMX)         to ws-det-emp-id
003340              move WK-EMP-FIRST-NAME (HR-EMX) to ws-det-first-name
003350              move WK-EMP-LAST-NAME (HR-EMX)  to ws-det-last-name
003360              write HR-Report-Line from ws-detail-line
003370     else
003380              move HR001      to ws-err-msg
003390              move ETR-EMP-ID to ws-err-key
003400              write HR-Report-Line from ws-error-line
003410     end-if.
003420 bb060-Exit.  exit section.
003430*
003440 zz010-Find-Employee           section.
003450     move     "N" to ws-found-switch.
003460     set      HR-EMX to 1.
003470     search   HR-EMP-ENTRY
003480              at end go to zz010-Exit
003490              when WK-EMP-ID (HR-EMX) = ETR-EMP-ID
003500                   move "Y" to ws-found-switch.
003510 zz010-Exit.  exit section.
003520*
003530 zz015-Name-Contains            section.
003540* Substring scan - is ETR-Flt-Name anywhere inside the trimmed
003550* Ws-Scan-Target?  Set by the caller before the perform; no
003560* intrinsic FUNCTION used, per shop standard.
003570     move     "N" to ws-contains-switch.
003580     move     zero to ws-filter-len ws-target-len.
003590     inspect  ETR-FLT-NAME   tallying ws-filter-len
003600                             for characters before initial space.
003610     inspect  ws-scan-target tallying ws-target-len
003620                             for characters before initial space.
003630     if       ws-filter-len = zero
003640         or   ws-filter-len > ws-target-len
003650              go to zz015-Exit
003660     end-if.
003670     compute  ws-scan-limit = ws-target-len - ws-filter-len + 1.
003680     perform  zz016-Scan-One-Position thru zz016-Exit
003690              varying ws-scan-pos from 1 by 1
003700              until   ws-scan-pos > ws-scan-limit
003710                 or   ws-contains.
003720 zz015-Exit.  exit section.
003730*
003740 zz016-Scan-One-Position        section.
003750     if       ws-scan-target (ws-scan-pos : ws-filter-len)
003760                  = ETR-FLT-NAME (1 : ws-filter-len)
003770              move "Y" to ws-contains-switch
003780     end-if.
003790 zz016-Exit.  exit section.
003800*
003810 zz020-Test-One-Employee       section.
003820* Rule 10 - the name filter hits if it is a substring of either
003830* the first name or the last name; department and active
003840* filters stay an exact match, applied only when supplied.
003850     move     "Y" to ws-found-switch.
003860     if       ETR-FLT-NAME not = spaces
003870              move "N" to ws-name-match-switch
003880              move WK-EMP-FIRST-NAME (HR-EMX) to ws-scan-target
003890              perform zz015-Name-Contains thru zz015-Exit
003900              if      ws-contains
003910                      move "Y" to ws-name-match-switch
003920              end-if
003930              move WK-EMP-LAST-NAME (HR-EMX) to ws-scan-target
003940              perform zz015-Name-Contains thru zz015-Exit
003950              if      ws-contains
003960                      move "Y" to ws-name-match-switch
003970              end-if
003980              if      not ws-name-match
003990                      move "N" to ws-found-switch
004000              end-if
004010     end-if.
004020     if       ETR-FLT-DEPT-SUP = "Y"
004030       and    WK-EMP-DEPT-ID (HR-EMX) not = ETR-FLT-DEPT-ID
004040              move "N" to ws-found-switch.
004050     if       ETR-FLT-ACTIVE-SUP = "Y"
004060       and    WK-EMP-ACTIVE (HR-EMX) not = ETR-FLT-ACTIVE
004070              move "N" to ws-found-switch.
004080     if       ws-found
004090              move WK-EMP-ID (HR-EMX)         to ws-det-emp-id
004100              move WK-EMP-FIRST-NAME (HR-EMX) to ws-det-first-name
004110              move WK-EMP-LAST-NAME (HR-EMX)  to ws-det-last-name
004120              write HR-Report-Line from ws-detail-line
004130     end-if.
004140 zz020-Exit.  exit section.
004150*
004160 zz030-Find-Department          section.
004170     move     "N" to ws-found-switch.
004180     set      HR-DPX to 1.
004190     search   HR-DPT-ENTRY
004200              at end go to zz030-Exit
004210              when WK-DPT-ID (HR-DPX) = ETR-DEPT-ID
004220                   move "Y" to ws-found-switch.
004230 zz030-Exit.  exit section.
004240*
004250 aa040-Rewrite-Employees       section.
004260     open     output HR-Employee-File.
004270     perform  aa041-Write-One-Employee thru aa041-Exit
004280              varying HR-EMX from 1 by 1
004290              until HR-EMX > HR-Emp-Count.
004300     close    HR-Employee-File.
004310 aa040-Exit.  exit section.
004320*
004330 aa041-Write-One-Employee       section.
004340     move     WK-EMP-ID (HR-EMX)         to EMP-ID.
004350     move     WK-EMP-FULL-NAME (HR-EMX)  to EMP-FULL-NAME.
004360     move     WK-EMP-EMAIL (HR-EMX)      to EMP-EMAIL.
004370     move     WK-EMP-DEPT-ID (HR-EMX)    to EMP-DEPT-ID.
004380     move     WK-EMP-ACTIVE (HR-EMX)     to EMP-ACTIVE.
004390     write    HR-EMPLOYEE-RECORD.
004400 aa041-Exit.  exit section.
004410*
004420 end program hr010.
