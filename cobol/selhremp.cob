000100*  Select Clause For Employee Master File.                         HR01003
000110     select   HR-Employee-File assign      "EMPFILE"
000120              organization     line sequential
000130              status           HR-Emp-Status.
