000100*****************************************************************
000110*                                                                 *
000120*                Department      Master Maintenance              *
000130*                                                                 *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.             hr020.
000190 author.                 M J Spence.
000200 installation.           Applewood Computers - HR Systems Group.
000210 date-written.           21/10/1988.
000220 date-compiled.
000230 security.               Copyright (C) 1988-2026, Applewood
000240*                         Computers. All rights reserved.
000250*
000260* Remarks.                Department master maintenance - add,
000270*                          change, delete, read and list, driven
000280*                          by the DPTTRAN transaction file.
000290*                          Create defaults a blank description;
000300*                          Update leaves the stored description
000310*                          alone when none is supplied; Delete is
000320*                          a straight remove with no guard; Read
000330*                          looks a department up by id and lists
000340*                          it, or reports HR004 if not held; List
000350*                          lists every department on file.
000360*
000370* Called modules.         None.
000380* Files used.             DPTFILE  - Department master (in/out).
000390*                         DPTTRAN  - Maintenance transactions (in).
000400*                         RPTFILE  - Error/detail listing (out).
000410*
000420* Error messages used.
000430*  HR004 - Department not found (Update and Read).
000440*
000450* Change Log.
000460* 21/10/1988 mjs  001  Created - add/change/delete.                HR02201
000470* 09/05/1990 mjs  007  Employed-check added ahead of delete.        HR02202
000480* 03/01/1999 dlk  Y2K  No date fields on this record - no           HR02203
000490*                      change required for year-2000.
000500* 14/10/2025 vbc  1.00 Restated for Open Cobol v3 from the          HR02204
000510*                      build-cbasic skeleton, table driven.
000520* 05/12/2025 vbc  1.01 Create defaults empty description; Update    HR02205
000530*                      keeps existing description when none is     HR02206
000540*                      supplied; delete is now a plain no-op       HR02207
000550*                      remove, employee-in-use check dropped -      HR02208
000560*                      HR005 withdrawn, EMPFILE dependency removed. HR02209
000570* 06/12/2025 vbc  1.02 R=Read action added - looks a department    HR02210
000580*                      up by id and lists it, HR004 if not held.   HR02211
000590*                      L=List-all action added - lists every       HR02212
000600*                      department on file, no lookup required.     HR02213
000602* 07/12/2025 vbc  1.03 Special-Names/Repository restored -         HR02214
000604*                      dropped in error during the 1.01 cleanup.   HR02215
000610*
000620 environment             division.
000621 special-names.
000622     CRT status is COB-CRT-STATUS.
000623 repository.
000624     FUNCTION ALL INTRINSIC.
000630 input-output            section.
000640 file-control.
000650 copy "selhrdpt.cob".
000660 copy "selhrdtr.cob".
000670 copy "selhrprt.cob".
000680*
000690 data                    division.
000700 file section.
000710 copy "fdhrdpt.cob".
000720 copy "fdhrdtr.cob".
000730 copy "fdhrprt.cob".
000740*
000750 working-storage section.
000760 77  prog-name               pic x(17)  value "hr020 (1.03)".
000765 01  COB-CRT-Status          pic 9(4)   value zero.
000770*
000780 01  ws-data.
000790     03  hr-dpt-status       pic xx     value zero.
000800     03  hr-dtr-status       pic xx     value zero.
000810     03  hr-rpt-status       pic xx     value zero.
000820     03  ws-found-switch     pic x      value "N".
000830         88  ws-found                  value "Y".
000840     03  ws-next-id          pic 9(9)   comp value zero.
000850     03  ws-list-sub         pic 9(4)   comp value zero.
000860     03  ws-print-line       pic x(132) value spaces.
000870*
000880 01  Error-Messages.
000890     03  HR004   pic x(30) value "HR004 Department not found -".
000900*
000910 01  ws-error-line redefines ws-print-line.
000920     03  ws-err-msg          pic x(30).
000930     03  ws-err-key-name     pic x(49).
000940     03  filler              pic x(53).
000950*
000960 01  ws-detail-line redefines ws-print-line.
000970     03  ws-det-dept-id      pic 9(9).
000980     03  filler              pic x(1).
000990     03  ws-det-dept-name    pic x(40).
001000     03  filler              pic x(1).
001010     03  ws-det-dept-desc    pic x(60).
001020     03  filler              pic x(21).
001030*
001040 copy "wshrdtb.cob".
001050*
001060 procedure division.
001070*
001080 aa000-Main                  section.
001090     move     zero to HR-Dpt-Count.
001100     open     input  HR-Department-File.
001110     open     input  HR-Dpt-Tran-File.
001120     open     output HR-Report-File.
001130     perform  aa010-Load-Departments thru aa010-Exit.
001140     perform  aa030-Process-Transactions thru aa030-Exit.
001150     perform  aa040-Rewrite-Departments  thru aa040-Exit.
001160     close    HR-Dpt-Tran-File
001170              HR-Report-File.
001180     goback.
001190 aa000-Exit.  exit section.
001200*
001210 aa010-Load-Departments        section.
001220     close    HR-Department-File.
001230     open     input HR-Department-File.
001240     perform  aa011-Load-One-Department thru aa011-Exit
001250              until HR-Dpt-Status = "10".
001260     close    HR-Department-File.
001270 aa010-Exit.  exit section.
001280*
001290 aa011-Load-One-Department    section.
001300     read     HR-Department-File next record
001310              at end move "10" to HR-Dpt-Status
001320              not at end
001330                   add  1 to HR-Dpt-Count
001340                   set  HR-DPX to HR-Dpt-Count
001350                   move DEPT-ID-NAME     to WK-DPT-ID-NAME (HR-DPX)
001360                   move DEPT-DESCRIPTION to WK-DPT-DESCRIPTION (HR-DPX)
001370     end-read.
001380 aa011-Exit.  exit section.
001390*
001400 aa030-Process-Transactions    section.
001410     perform  aa031-Process-One-Transaction thru aa031-Exit
001420              until HR-Dtr-Status = "10".
001430 aa030-Exit.  exit section.
001440*
001450 aa031-Process-One-Transaction section.
001460     read     HR-Dpt-Tran-File next record
001470              at end move "10" to HR-Dtr-Status
001480              not at end
001490                   evaluate DTR-ACTION
001500                       when "A" perform bb010-Add-Department
001510                                   thru bb010-Exit
001520                       when "C" perform bb020-Change-Department
001530                                   thru bb020-Exit
001540                       when "D" perform bb030-Delete-Department
001550                                   thru bb030-Exit
001560                       when "R" perform bb060-Read-Department
001570                                   thru bb060-Exit
001580                       when "L" perform bb070-List-Departments
001590                                   thru bb070-Exit
001600                   end-evaluate
001610     end-read.
001620 aa031-Exit.  exit section.
001630*
001640 bb010-Add-Department          section.
001650* Add-Department - next id one higher than any
001660* currently held, the same rule used for employees in hr010.
001670* Rule 8 - an empty or omitted description is stored as the
001680* literal "No description provided".
001690     move     zero to ws-next-id.
001700     perform  bb011-Find-Max-Id thru bb011-Exit
001710              varying HR-DPX from 1 by 1
001720              until   HR-DPX > HR-Dpt-Count.
001730     add      1 to HR-Dpt-Count.
001740     set      HR-DPX to HR-Dpt-Count.
001750     add      1 to ws-next-id.
001760     move     ws-next-id         to DTR-DEPT-ID.
001770     move     ws-next-id         to WK-DPT-ID (HR-DPX).
001780     move     DTR-NAME           to WK-DPT-NAME (HR-DPX).
001790     if       DTR-DESCRIPTION = spaces
001800              move "No description provided"
001810                                to WK-DPT-DESCRIPTION (HR-DPX)
001820     else
001830              move DTR-DESCRIPTION
001840                                to WK-DPT-DESCRIPTION (HR-DPX)
001850     end-if.
001860 bb010-Exit.  exit section.
001870*
001880 bb011-Find-Max-Id             section.
001890     if       WK-DPT-ID (HR-DPX) > ws-next-id
001900              move WK-DPT-ID (HR-DPX) to ws-next-id
001910     end-if.
001920 bb011-Exit.  exit section.
001930*
001940 bb020-Change-Department       section.
001950* Change-Department - looked up by id, failing with
001960* HR004 if not found.  The name is always overwritten; the
001970* description is overwritten only when a non-empty description
001980* is supplied - an empty DTR-Description leaves the stored
001990* description as it was.
002000     perform  zz010-Find-Department thru zz010-Exit.
002010     if       ws-found
002020              move DTR-NAME        to WK-DPT-NAME (HR-DPX)
002030              if   DTR-DESCRIPTION not = spaces
002040                   move DTR-DESCRIPTION
002050                                to WK-DPT-DESCRIPTION (HR-DPX)
002060              end-if
002070     else
002080              move HR004           to ws-err-msg
002090              move DTR-KEY-NAME    to ws-err-key-name
002100              write HR-Report-Line from ws-error-line
002110     end-if.
002120 bb020-Exit.  exit section.
002130*
002140 bb030-Delete-Department       section.
002150* Delete-Department - no existence check; deleting
002160* an id that is not held is a silent no-op at the store level.
002170     perform  zz010-Find-Department thru zz010-Exit.
002180     if       ws-found
002190              perform bb031-Shift-Down thru bb031-Exit
002200                       varying HR-DPX from HR-DPX by 1
002210                       until   HR-DPX >= HR-Dpt-Count
002220              subtract 1 from HR-Dpt-Count
002230     end-if.
002240 bb030-Exit.  exit section.
002250*
002260 bb031-Shift-Down              section.
002270     move     HR-Dpt-Entry (HR-DPX + 1) to HR-Dpt-Entry (HR-DPX).
002280 bb031-Exit.  exit section.
002290*
002300 bb060-Read-Department         section.
002310* Read-Department - look the id up and list it; HR004 if the
002320* id is not on file.  Mirrors hr010's bb060-Read-Employee.
002330     perform  zz010-Find-Department thru zz010-Exit.
002340     if       ws-found
002350              move WK-DPT-ID (HR-DPX)          to ws-det-dept-id
002360              move WK-DPT-NAME (HR-DPX)        to ws-det-dept-name
002370              move WK-DPT-DESCRIPTION (HR-DPX) to ws-det-dept-desc
002380              write HR-Report-Line from ws-detail-line
002390     else
002400              move HR004           to ws-err-msg
002410              move DTR-KEY-NAME    to ws-err-key-name
002420              write HR-Report-Line from ws-error-line
002430     end-if.
002440 bb060-Exit.  exit section.
002450*
002460 bb070-List-Departments        section.
002470* List-Departments - no filter, no lookup; every row currently
002480* held lists, in table order.  The Dept-Id on the transaction is
002490* not inspected for this action.
002500     perform  bb071-List-One-Department thru bb071-Exit
002510              varying ws-list-sub from 1 by 1
002520              until   ws-list-sub > HR-Dpt-Count.
002530 bb070-Exit.  exit section.
002540*
002550 bb071-List-One-Department     section.
002560     move     WK-DPT-ID (ws-list-sub)          to ws-det-dept-id.
002570     move     WK-DPT-NAME (ws-list-sub)        to ws-det-dept-name.
002580     move     WK-DPT-DESCRIPTION (ws-list-sub) to ws-det-dept-desc.
002590     write    HR-Report-Line from ws-detail-line.
002600 bb071-Exit.  exit section.
002610*
002620 zz010-Find-Department         section.
002630     move     "N" to ws-found-switch.
002640     set      HR-DPX to 1.
002650     search   HR-DPT-ENTRY
002660              at end go to zz010-Exit
002670              when WK-DPT-ID (HR-DPX) = DTR-DEPT-ID
002680                   move "Y" to ws-found-switch.
002690 zz010-Exit.  exit section.
002700*
002710 aa040-Rewrite-Departments     section.
002720     open     output HR-Department-File.
002730     perform  aa041-Write-One-Department thru aa041-Exit
002740              varying HR-DPX from 1 by 1
002750              until   HR-DPX > HR-Dpt-Count.
002760     close    HR-Department-File.
002770 aa040-Exit.  exit section.
002780*
002790 aa041-Write-One-Department    section.
002800     move     WK-DPT-ID-NAME (HR-DPX)     to DEPT-ID-NAME.
002810     move     WK-DPT-DESCRIPTION (HR-DPX) to DEPT-DESCRIPTION.
002820     write    HR-DEPARTMENT-RECORD.
002830 aa041-Exit.  exit section.
002840*
002850 end program hr020.
