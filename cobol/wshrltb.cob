000100*  Working Table - Leave Request Master Loaded In Core.            HR03005
000110*  Max 5000 rows - the RELATIVE/OCCURS substitution                HR03006
000120*  noted against LEAVE-REQUEST-FILE in the spec.                   HR03007
000130*
000132* 05/12/25 vbc - Added Wk-Lvr-Id-Emp and Wk-Lvr-Dates redefines.    HR03008
000134*
000140 01  HR-LVR-TABLE.
000150     03  HR-LVR-COUNT          PIC 9(5)    COMP.
000160     03  HR-LVR-ENTRY          OCCURS 5000 TIMES
000170                                INDEXED BY HR-LVX.
000180         05  WK-LVR-ID             PIC 9(9).
000185         05  WK-LVR-ID-EMP REDEFINES WK-LVR-ID
000187                                   PIC X(18).
000190         05  WK-LVR-EMP-ID         PIC 9(9).
000200         05  WK-LVR-START-DATE     PIC 9(8).
000205         05  WK-LVR-DATES REDEFINES WK-LVR-START-DATE
000207                                   PIC X(16).
000210         05  WK-LVR-END-DATE       PIC 9(8).
000220         05  WK-LVR-REASON         PIC X(80).
000230         05  WK-LVR-STATUS         PIC X(8).
