000100*****************************************************
000110*                                                     *
000120*     Record Definition For Employee Maintenance     *
000130*               Transaction File                     *
000140*                                                     *
000150*  Drives hr010 - one record per employee maintenance *
000160*   request read off HREMPTRN.                        *
000170*****************************************************
000180*
000190* 15/10/25 vbc - Created.                                           HR01101
000195* 05/12/25 vbc - Added R=Read action.                               HR01102
000200*
000210 01  HR-EMP-TRAN-RECORD.
000220     03  ETR-ACTION            PIC X(1).
000230*                                 A=Add  C=Change  D=Delete  R=Read
000240*                                 S=Assign department  F=Find
000250     03  ETR-EMP-ID            PIC 9(9).
000260*                                 Key for C, D & S actions
000270     03  ETR-FIRST-NAME        PIC X(30).
000280     03  ETR-LAST-NAME         PIC X(30).
000290     03  ETR-EMAIL             PIC X(50).
000300     03  ETR-DEPT-ID           PIC 9(9).
000310*                                 New department for an A or S action
000320     03  ETR-ACTIVE            PIC X(1).
000330     03  ETR-FLT-NAME          PIC X(30).
000340*                                 Find filters - blank = not applied
000350     03  ETR-FLT-DEPT-ID       PIC 9(9).
000360     03  ETR-FLT-DEPT-SUP      PIC X(1).
000370*                                 Y = filter on Flt-Dept-Id, else N
000380     03  ETR-FLT-ACTIVE        PIC X(1).
000390     03  ETR-FLT-ACTIVE-SUP    PIC X(1).
000400*                                 Y = filter on Flt-Active, else N
000410     03  FILLER                PIC X(10).
