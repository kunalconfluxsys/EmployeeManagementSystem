000100*  Shared File-Status-To-Message Lookup.                           HR00101
000110*  Copy replacing MSG by the message field & STATUS by             HR00102
000120*  the file status field, as per the common ACAS idiom.            HR00103
000130*
000140     evaluate STATUS
000150         when "00"  move "Ok"                     to MSG
000160         when "10"  move "End of file"             to MSG
000170         when "21"  move "Sequence error"          to MSG
000180         when "23"  move "Record not found"        to MSG
000190         when "35"  move "File not found"          to MSG
000200         when "41"  move "File already open"       to MSG
000210         when "42"  move "File not open"           to MSG
000220         when other move "Unexpected file error"   to MSG
000230     end-evaluate.
