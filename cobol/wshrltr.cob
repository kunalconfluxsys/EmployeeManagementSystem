000100*****************************************************
000110*                                                     *
000120*     Record Definition For Leave Maintenance        *
000130*               Transaction File                     *
000140*                                                     *
000150*  Drives hr030 - one record per leave request        *
000160*   maintenance action read off HRLVRTRN.             *
000170*****************************************************
000180*
000190* 29/10/25 vbc - Created.                                           HR03111
000195* 05/12/25 vbc - Added Ltr-Dates redefine, moved to the table        HR03112
000197*                entry in bb010-Create-Request as one field.        HR03113
000198* 06/12/25 vbc - Added E=List-by-employee and L=List-all actions.   HR03114
000199*
000210 01  HR-LVR-TRAN-RECORD.
000220     03  LTR-ACTION            PIC X(1).
000230*                                 C=Create  A=Approve  N=Deny
000235*                                 E=List-by-employee  L=List-all
000240     03  LTR-LVR-ID            PIC 9(9).
000250*                                 Key for A & N actions
000260     03  LTR-EMP-ID            PIC 9(9).
000270*                                 Required for a C action, and for E
000280     03  LTR-START-DATE        PIC 9(8).
000285     03  LTR-DATES REDEFINES LTR-START-DATE
000287                               PIC X(16).
000290     03  LTR-END-DATE          PIC 9(8).
000300     03  LTR-REASON            PIC X(80).
000310     03  FILLER                PIC X(10).
