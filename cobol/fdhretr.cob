000100*  FD For Employee Maintenance Transaction File.                   HR01103
000110 fd  HR-Emp-Tran-File.
000120 copy "wshretr.cob".
