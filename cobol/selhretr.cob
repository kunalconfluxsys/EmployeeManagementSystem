000100*  Select Clause For Employee Maintenance Trans File.              HR01102
000110     select   HR-Emp-Tran-File assign      "EMPTRAN"
000120              organization     line sequential
000130              status           HR-Etr-Status.
