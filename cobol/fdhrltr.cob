000100*  FD For Leave Maintenance Transaction File.                      HR03113
000110 fd  HR-Lvr-Tran-File.
000120 copy "wshrltr.cob".
