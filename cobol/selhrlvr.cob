000100*  Select Clause For Leave Request File.                           HR03003
000110     select   HR-Leave-File    assign      "LVRFILE"
000120              organization     line sequential
000130              status           HR-Lvr-Status.
