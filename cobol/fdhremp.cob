000100*  FD For Employee Master File - uses wshremp layout.              HR01004
000110 fd  HR-Employee-File.
000120 copy "wshremp.cob".
