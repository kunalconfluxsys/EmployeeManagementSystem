000100*  FD For Employee Report File - printable 132 col.                HR09003
000110 fd  HR-Report-File.
000120 01  HR-Report-Line            pic x(132).
