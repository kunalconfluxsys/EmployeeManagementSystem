000100*****************************************************
000110*                                                     *
000120*        Record Definition For Department           *
000130*                  Master File                       *
000140*                                                     *
000150*     Uses Dept-Id as the sequential matching key    *
000160*****************************************************
000170*  File size 160 bytes (149 data + 11 filler).
000180*
000190* 14/10/25 vbc - Created.                                           HR02001
000200* 05/12/25 vbc - Added Dept-Id-Name redefine, loaded/rewritten       HR02007
000210*                as one field by hr020 and hr090 instead of two.
000220*
000230 01  HR-DEPARTMENT-RECORD.
000240     03  DEPT-ID               PIC 9(9).
000250     03  DEPT-ID-NAME REDEFINES DEPT-ID
000260                               PIC X(49).
000270*                                 Id + Name together, raw - load/
000280*                                 rewrite paragraphs only.
000290     03  DEPT-NAME             PIC X(40).
000300     03  DEPT-DESCRIPTION      PIC X(100).
000310*                                 Defaults to "No description
000320*                                 provided" when not supplied - see
000330*                                 bb010-Add-Department in hr020.
000340     03  FILLER                PIC X(11).
