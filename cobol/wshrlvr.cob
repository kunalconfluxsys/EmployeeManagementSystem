000100*****************************************************
000110*                                                     *
000120*       Record Definition For Leave Request          *
000130*                     File                            *
000140*                                                     *
000150*      Uses Lvr-Id as the sequential matching key    *
000160*****************************************************
000170*  File size 130 bytes (122 data + 8 filler).
000180*
000190* 29/10/25 vbc - Created.                                           HR03001
000200* 02/12/25 vbc - Status widened to X(8) to hold "APPROVED".         HR03002
000205* 05/12/25 vbc - Added Lvr-Id-Emp and Lvr-Dates redefines,          HR03003
000207*                loaded/rewritten as single fields by hr030        HR03004
000208*                and hr090 instead of separate moves.               HR03005
000210*
000220 01  HR-LEAVE-REQUEST-RECORD.
000230     03  LVR-ID                PIC 9(9).
000235     03  LVR-ID-EMP REDEFINES LVR-ID
000237                               PIC X(18).
000238*                                 Id + Emp-Id together, raw - table
000239*                                 load/rewrite paragraphs only.
000240     03  LVR-EMP-ID            PIC 9(9).
000250*                                 Foreign key to HR-EMPLOYEE-RECORD
000260     03  LVR-START-DATE        PIC 9(8).
000265     03  LVR-DATES REDEFINES LVR-START-DATE
000267                               PIC X(16).
000270*                                 Format ccyymmdd, inclusive
000280     03  LVR-END-DATE          PIC 9(8).
000290*                                 Format ccyymmdd, inclusive
000300     03  LVR-REASON            PIC X(80).
000310     03  LVR-STATUS            PIC X(8).
000320*                                 PENDING, APPROVED or DENIED
000330     03  FILLER                PIC X(8).
