000100*****************************************************************
000110*                                                                 *
000120*                Employee Leave     Report                       *
000130*        Calls hr031 to build each employee's leave summary      *
000140*                                                                 *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190 program-id.             hr090.
000200 author.                 K F Trent.
000210 installation.           Applewood Computers - HR Systems Group.
000220 date-written.           18/11/1988.
000230 date-compiled.
000240 security.               Copyright (C) 1988-2026, Applewood
000250*                         Computers. All rights reserved.
000260*
000270* Remarks.                Employee leave report - one line per
000280*                          employee carrying name, department and
000290*                          a leave balance summary built by
000300*                          hr031, reproducing the columnar layout
000310*                          of the old acas-era employee listing.
000320*
000330* Called modules.         hr031 - leave balance subroutine.
000340* Files used.             EMPFILE  - Employee master (in).
000350*                         DPTFILE  - Department master (in).
000360*                         LVRFILE  - Leave request master (in).
000370*                         RPTFILE  - Employee report (out).
000380*
000390* Change Log.
000400* 18/11/1988 kft  001  Created - heading and detail lines.         HR09201
000410* 14/03/1991 kft  009  No-Department / No-Leave-Summary             HR09202
000420*                      placeholder text added.
000430* 03/01/1999 dlk  Y2K  No date fields printed on this report -      HR09203
000440*                      no change required for year-2000.
000450* 22/07/2011 kft  019  Leave summary now taken from hr031 so the    HR09204
000460*                      figures agree with the approval run.
000470* 14/10/2025 vbc  1.00 Restated for Open Cobol v3 from the          HR09205
000480*                      vacprint skeleton, Report Writer retained.
000490* 05/12/2025 vbc  1.01 Department and leave request loads now       HR09206
000500*                      move the id/name and id/dates pairs as       HR09207
000510*                      single redefined fields.                    HR09208
000515* 06/12/2025 vbc  1.02 Trailing blank changed from a page footing   HR09209
000517*                      to a control footing final - it was firing   HR09210
000518*                      once a page instead of once at run end.      HR09211
000519* 07/12/2025 vbc  1.03 Detail line columns renumbered - they had    HR09212
000520*                      been left at the source fields' full width   HR09213
000521*                      and were overrunning one another; now        HR09214
000522*                      packed to match the heading line's columns.  HR09215
000523*                      Special-Names/Repository restored - dropped  HR09216
000524*                      in error during the 1.01 cleanup.            HR09217
000525*
000530 environment             division.
000531 special-names.
000532     CRT status is COB-CRT-STATUS.
000533 repository.
000534     FUNCTION ALL INTRINSIC.
000540 input-output            section.
000550 file-control.
000560 copy "selhremp.cob".
000570 copy "selhrdpt.cob".
000580 copy "selhrlvr.cob".
000590 copy "selhrprt.cob".
000600*
000610 data                    division.
000620 file section.
000630 copy "fdhremp.cob".
000640 copy "fdhrdpt.cob".
000650 copy "fdhrlvr.cob".
000660*
000670 fd  HR-Report-File
000680     report is HR-Employee-Report.
000690*
000700 working-storage section.
000710 77  prog-name               pic x(17)  value "hr090 (1.03)".
000712 01  COB-CRT-Status          pic 9(4)   value zero.
000720*
000730 01  ws-data.
000740     03  hr-emp-status       pic xx     value zero.
000750     03  hr-dpt-status       pic xx     value zero.
000760     03  hr-lvr-status       pic xx     value zero.
000770     03  ws-found-switch     pic x      value "N".
000780         88  ws-found                  value "Y".
000790*
000800 01  ws-report-fields.
000810     03  ws-emp-name         pic x(61)  value spaces.
000820     03  ws-dept-name        pic x(40)  value spaces.
000830     03  ws-summary-text     pic x(60)  value spaces.
000840     03  ws-taken-edit       pic zz9    value zero.
000850     03  ws-remain-edit      pic -z9    value zero.
000860*
000870 copy "wshrdtb.cob".
000880 copy "wshrltb.cob".
000890 copy "wshr031.cob".
000900 copy "wshrsum.cob".
000910*
000920 01  HR-Employee-Report-Line.
000930*                                 Working form fed to the detail
000940*                                 line by SOURCE below.
000950     03  RPT-EMP-ID            pic 9(9).
000960     03  RPT-EMP-NAME          pic x(61).
000970     03  RPT-EMAIL             pic x(50).
000980     03  RPT-DEPT-ID           pic 9(9).
000990     03  RPT-DEPT-NAME         pic x(40).
001000     03  RPT-LEAVE-SUMMARY     pic x(60).
001010     03  FILLER                pic x(10).
001020*
001030 report section.
001040 rd  HR-Employee-Report
001050     page limit 60 lines
001060     heading 1
001070     first detail 4
001080     last detail 56
001090     footing 58.
001100*
001110 01  type page heading.
001120     03  line 1.
001130         05  column 50       pic x(15)  value "Employee Report".
001140     03  line 2.
001150         05  column 1        pic x(132) value all "-".
001160     03  line 3.
001170         05  column 1        pic x(9)   value "EMP ID".
001180         05  column 11       pic x(32)  value "EMPLOYEE NAME".
001190         05  column 43       pic x(25)  value "EMAIL".
001200         05  column 68       pic x(9)   value "DEPT ID".
001210         05  column 78       pic x(20)  value "DEPARTMENT".
001220         05  column 98       pic x(34)  value "LEAVE SUMMARY".
001230*
001240 01  HR-Report-Detail   type detail.
001250     03  line plus 1.
001260         05  column 1        pic 9(9)   source RPT-EMP-ID.
001270         05  column 11       pic x(32)  source RPT-EMP-NAME.
001280         05  column 43       pic x(25)  source RPT-EMAIL.
001290         05  column 68       pic 9(9)   source RPT-DEPT-ID.
001300         05  column 78       pic x(20)  source RPT-DEPT-NAME.
001310         05  column 98       pic x(34)  source RPT-LEAVE-SUMMARY.
001320*
001330 01  type control footing final line plus 1.
001340     03  column 1        pic x(1)   value space.
001350*
001370 procedure division.
001380*
001390 aa000-Main                  section.
001400     move     zero to HR-Dpt-Count HR-Lvr-Count.
001410     open     input  HR-Employee-File.
001420     open     input  HR-Department-File.
001430     open     input  HR-Leave-File.
001440     open     output HR-Report-File.
001450     initiate HR-Employee-Report.
001460     perform  aa010-Load-Departments thru aa010-Exit.
001470     perform  aa020-Load-Leave-Requests thru aa020-Exit.
001480     perform  aa030-Print-Employees  thru aa030-Exit.
001490     terminate HR-Employee-Report.
001500     close    HR-Employee-File
001510              HR-Department-File
001520              HR-Leave-File
001530              HR-Report-File.
001540     goback.
001550 aa000-Exit.  exit section.
001560*
001570 aa010-Load-Departments        section.
001580     perform  aa011-Load-One-Department thru aa011-Exit
001590              until HR-Dpt-Status = "10".
001600     close    HR-Department-File.
001610 aa010-Exit.  exit section.
001620*
001630 aa011-Load-One-Department    section.
001640     read     HR-Department-File next record
001650              at end move "10" to HR-Dpt-Status
001660              not at end
001670                   add  1 to HR-Dpt-Count
001680                   set  HR-DPX to HR-Dpt-Count
001690                   move DEPT-ID-NAME     to WK-DPT-ID-NAME (HR-DPX)
001700     end-read.
001710 aa011-Exit.  exit section.
001720*
001730 aa020-Load-Leave-Requests      section.
001740     perform  aa021-Load-One-Request thru aa021-Exit
001750              until HR-Lvr-Status = "10".
001760     close    HR-Leave-File.
001770 aa020-Exit.  exit section.
001780*
001790 aa021-Load-One-Request        section.
001800     read     HR-Leave-File next record
001810              at end move "10" to HR-Lvr-Status
001820              not at end
001830                   add  1 to HR-Lvr-Count
001840                   set  HR-LVX to HR-Lvr-Count
001850                   move LVR-ID-EMP     to WK-LVR-ID-EMP (HR-LVX)
001860                   move LVR-DATES      to WK-LVR-DATES (HR-LVX)
001870                   move LVR-STATUS     to WK-LVR-STATUS (HR-LVX)
001880     end-read.
001890 aa021-Exit.  exit section.
001900*
001910 aa030-Print-Employees          section.
001920     perform  aa031-Print-One-Employee thru aa031-Exit
001930              until HR-Emp-Status = "10".
001940 aa030-Exit.  exit section.
001950*
001960 aa031-Print-One-Employee      section.
001970     read     HR-Employee-File next record
001980              at end move "10" to HR-Emp-Status
001990              not at end
002000                   perform bb010-Build-Detail thru bb010-Exit
002010                   generate HR-Report-Detail
002020     end-read.
002030 aa031-Exit.  exit section.
002040*
002050 bb010-Build-Detail             section.
002060* Detail-row build - department and leave summary are
002070* looked up fresh for each employee; a missing department still
002080* produces the row, with a placeholder department name.
002090     move     EMP-ID          to RPT-EMP-ID.
002100     move     spaces          to ws-emp-name.
002110     move     EMP-FIRST-NAME  to ws-emp-name (1:30).
002120     move     EMP-LAST-NAME   to ws-emp-name (32:30).
002130     move     ws-emp-name     to RPT-EMP-NAME.
002140     move     EMP-EMAIL       to RPT-EMAIL.
002150     move     EMP-DEPT-ID     to RPT-DEPT-ID.
002160     perform  zz010-Find-Department thru zz010-Exit.
002170     if       ws-found
002180              move WK-DPT-NAME (HR-DPX) to RPT-DEPT-NAME
002190     else
002200              move "No Department" to RPT-DEPT-NAME
002210     end-if.
002220     perform  zz020-Get-Summary thru zz020-Exit.
002230 bb010-Exit.  exit section.
002240*
002250 zz010-Find-Department          section.
002260     move     "N" to ws-found-switch.
002270     set      HR-DPX to 1.
002280     search   HR-DPT-ENTRY
002290              at end go to zz010-Exit
002300              when WK-DPT-ID (HR-DPX) = EMP-DEPT-ID
002310                   move "Y" to ws-found-switch.
002320 zz010-Exit.  exit section.
002330*
002340 zz020-Get-Summary               section.
002350* Rules 1, 3 and 4 - built by hr031 so the figures agree exactly
002360* with the ones applied during approval.  Every row here is
002370* driven straight off HR-Employee-File, so the Emp-Id handed to
002380* hr031 always exists and the summary always comes back filled
002390* in - the "No Leave Summary" wording only applies to an id not
002400* on the master, which this batch shape never produces.
002410     move     EMP-ID          to HR031-Emp-Id.
002420     move     spaces          to HR031-Emp-Name.
002430     move     EMP-FIRST-NAME  to HR031-Emp-Name (1:30).
002440     move     EMP-LAST-NAME   to HR031-Emp-Name (32:30).
002450     move     "S"             to HR031-Action.
002460     call     "hr031" using HR031-Parms HR-LVR-TABLE
002470                             HR-LEAVE-SUMMARY-RECORD.
002480     move     LS-TAKEN-LEAVES     to ws-taken-edit.
002490     move     LS-REMAINING-LEAVES to ws-remain-edit.
002500     move     spaces              to RPT-LEAVE-SUMMARY.
002510     string   "Total Leave: "     delimited by size
002520              LS-TOTAL-LEAVE-DAYS delimited by size
002530              ", Taken: "         delimited by size
002540              ws-taken-edit       delimited by size
002550              ", Remaining: "     delimited by size
002560              ws-remain-edit      delimited by size
002570              into RPT-LEAVE-SUMMARY.
002580 zz020-Exit.  exit section.
002590*
002600 end program hr090.
