000100*  Select Clause For Leave Maintenance Trans File.                 HR03112
000110     select   HR-Lvr-Tran-File assign      "LVRTRAN"
000120              organization     line sequential
000130              status           HR-Ltr-Status.
