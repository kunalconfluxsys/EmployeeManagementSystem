000100*  Linkage Parameter Block For hr031 (Leave Balance Sub).          HR03121
000110*
000120 01  HR031-Parms.
000130     03  HR031-Action          PIC X(1).
000140*                                 D = Count-Days   S = Summarise
000150     03  HR031-Emp-Id          PIC 9(9).
000160     03  HR031-Emp-Name        PIC X(61).
000170     03  HR031-Start-Date      PIC 9(8).
000180     03  HR031-End-Date        PIC 9(8).
000190     03  HR031-Day-Count       PIC 9(5)    COMP.
000200     03  FILLER                PIC X(5).
