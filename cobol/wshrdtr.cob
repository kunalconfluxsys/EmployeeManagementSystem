000100*****************************************************
000110*                                                     *
000120*    Record Definition For Department Maintenance    *
000130*               Transaction File                     *
000140*                                                     *
000150*  Drives hr020 - one record per department           *
000160*   maintenance request read off HRDPTTRN.            *
000170*****************************************************
000180*
000190* 15/10/25 vbc - Created.                                           HR02101
000195* 05/12/25 vbc - Added Dtr-Key-Name redefine for the not-found      HR02102
000197*                message build in bb020-Change-Department.         HR02103
000198* 06/12/25 vbc - Added R=Read and L=List-all actions.               HR02104
000199*
000210 01  HR-DPT-TRAN-RECORD.
000220     03  DTR-ACTION            PIC X(1).
000230*                                 A=Add  C=Change  D=Delete  R=Read
000235*                                 L=List-all (Dept-Id ignored)
000240     03  DTR-DEPT-ID           PIC 9(9).
000245     03  DTR-KEY-NAME REDEFINES DTR-DEPT-ID
000247                               PIC X(49).
000248*                                 Id + Name together, raw - error-
000249*                                 line build in bb020 only.
000250     03  DTR-NAME              PIC X(40).
000260     03  DTR-DESCRIPTION       PIC X(100).
000270     03  FILLER                PIC X(10).
