000100*  FD For Leave Request File - uses wshrlvr layout.                HR03004
000110 fd  HR-Leave-File.
000120 copy "wshrlvr.cob".
