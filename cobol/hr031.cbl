000100*****************************************************************
000110*                                                                 *
000120*              Employee Leave Balance Subroutine                 *
000130*         Called by hr030 (approvals) and hr090 (report)          *
000140*                                                                 *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190 program-id.             hr031.
000200 author.                 R J Pettit.
000210 installation.           Applewood Computers - HR Systems Group.
000220 date-written.           29/10/1988.
000230 date-compiled.
000240 security.               Copyright (C) 1988-2026, Applewood
000250*                         Computers. All rights reserved.
000260*
000270* Remarks.                Common leave-day counting and taken/
000280*                          remaining leave summarising, called
000290*                          from the leave maintenance and leave
000300*                          reporting runs so the arithmetic is
000310*                          done in exactly one place.
000320*
000330* Called modules.         None.
000340* Files used.             None - works on the table passed in.
000350*
000360* Change Log.
000370* 29/10/1988 rjp  001  Created - day count & summarise actions.    HR03101
000380* 14/11/1988 rjp  002  Leap year test corrected for century        HR03102
000390*                      boundary (1900 not a leap year).
000400* 03/01/1999 dlk  Y2K  Reviewed for year-2000 date handling -      HR03103
000410*                      all dates already carry a 4 digit CCYY,
000420*                      no change required.
000430* 18/09/2007 mjs  014  Tidied comments for GnuCOBOL migration.     HR03104
000440* 29/10/2025 vbc  1.00 Restated for Open Cobol v3, numeric         HR03105
000450*                      prefixes changed to HR031- form.
000460* 06/12/2025 vbc  1.01 Dropped a dead Numeric-Class special       HR03106
000465*                      name - never tested anywhere below.        HR03107
000466* 07/12/2025 vbc  1.02 Special-Names/Repository restored, on the  HR03108
000467*                      Crt Status/Function All Intrinsic form     HR03109
000468*                      the shop actually uses - dropping the      HR03110
000469*                      clause outright in 1.01 went too far.       HR03111
000470*
000480 environment             division.
000481 special-names.
000482     CRT status is COB-CRT-STATUS.
000483 repository.
000484     FUNCTION ALL INTRINSIC.
000490 input-output            section.
000530 file-control.
000540*
000550 data                    division.
000560 working-storage section.
000570 77  prog-name               pic x(17)  value "hr031 (1.02)".
000575 01  COB-CRT-Status          pic 9(4)   value zero.
000580*
000590 01  ws-leap-switch          pic x      value "N".
000600     88  ws-is-leap-year              value "Y".
000610*
000620 01  ws-work-dates.
000630     03  ws-start-date-brk   redefines  HR031-Start-Date.
000640         05  ws-s-ccyy       pic 9(4).
000650         05  ws-s-mm         pic 99.
000660         05  ws-s-dd         pic 99.
000670     03  ws-end-date-brk     redefines  HR031-End-Date.
000680         05  ws-e-ccyy       pic 9(4).
000690         05  ws-e-mm         pic 99.
000700         05  ws-e-dd         pic 99.
000710*
000720 01  ws-serial-work.
000730     03  ws-s-years          pic 9(4)   comp.
000740     03  ws-s-leap-cnt       pic 9(4)   comp.
000750     03  ws-s-q4             pic 9(4)   comp.
000760     03  ws-s-q100           pic 9(4)   comp.
000770     03  ws-s-q400           pic 9(4)   comp.
000780     03  ws-start-serial     pic 9(9)   comp.
000790     03  ws-end-serial       pic 9(9)   comp.
000800*
000810 01  ws-cum-days-lit         value "000031059090120151181212243273304334".
000820     03  filler              redefines  ws-cum-days-lit.
000830         05  ws-cum-days     pic 9(3)   occurs 12 times.
000840*
000850 01  ws-taken                pic 9(5)   comp.
000860*
000870 linkage section.
000880 copy "wshr031.cob".
000890 copy "wshrltb.cob".
000900 copy "wshrsum.cob".
000910*
000920 procedure division using HR031-Parms
000930                           HR-LVR-TABLE
000940                           HR-LEAVE-SUMMARY-RECORD.
000950*
000960 aa000-Main                  section.
000970     evaluate HR031-Action
000980         when "D"    perform bb000-Count-Days thru bb000-Exit
000990         when "S"    perform cc000-Summarise  thru cc000-Exit
001000         when other  move zero to HR031-Day-Count
001010     end-evaluate.
001020     goback.
001030 aa000-Exit.  exit section.
001040*
001050 bb000-Count-Days            section.
001060* Rule 1 - inclusive calendar-day count, both ends count.
001070     move     HR031-Start-Date to ws-start-date-brk.
001080     move     HR031-End-Date   to ws-end-date-brk.
001090     perform  bb010-Serial-Of-Start thru bb010-Exit.
001100     perform  bb020-Serial-Of-End   thru bb020-Exit.
001110     compute  HR031-Day-Count = ws-end-serial - ws-start-serial + 1.
001120 bb000-Exit.  exit section.
001130*
001140 bb010-Serial-Of-Start       section.
001150     move     ws-s-ccyy to ws-s-years.
001160     subtract 1 from ws-s-years.
001170     divide   ws-s-years by 4   giving ws-s-q4.
001180     divide   ws-s-years by 100 giving ws-s-q100.
001190     divide   ws-s-years by 400 giving ws-s-q400.
001200     compute  ws-s-leap-cnt = ws-s-q4 - ws-s-q100 + ws-s-q400.
001210     compute  ws-start-serial =
001220              (ws-s-years * 365) + ws-s-leap-cnt
001230              + ws-cum-days (ws-s-mm) + ws-s-dd.
001240     perform  bb030-Leap-Test using ws-s-ccyy.
001250     if       ws-is-leap-year and ws-s-mm > 2
001260              add 1 to ws-start-serial.
001270 bb010-Exit.  exit section.
001280*
001290 bb020-Serial-Of-End         section.
001300     move     ws-e-ccyy to ws-s-years.
001310     subtract 1 from ws-s-years.
001320     divide   ws-s-years by 4   giving ws-s-q4.
001330     divide   ws-s-years by 100 giving ws-s-q100.
001340     divide   ws-s-years by 400 giving ws-s-q400.
001350     compute  ws-s-leap-cnt = ws-s-q4 - ws-s-q100 + ws-s-q400.
001360     compute  ws-end-serial =
001370              (ws-s-years * 365) + ws-s-leap-cnt
001380              + ws-cum-days (ws-e-mm) + ws-e-dd.
001390     perform  bb030-Leap-Test using ws-e-ccyy.
001400     if       ws-is-leap-year and ws-e-mm > 2
001410              add 1 to ws-end-serial.
001420 bb020-Exit.  exit section.
001430*
001440 bb030-Leap-Test             section.
001450* A year is leap if div by 4 and not by 100, or div by 400.
001460     move     "N" to ws-leap-switch.
001470     divide   ws-s-ccyy by 4   giving ws-s-q4   remainder ws-s-q100.
001480     if       ws-s-q100 = zero
001490              divide ws-s-ccyy by 100 giving ws-s-q4 remainder ws-s-q100
001500              if     ws-s-q100 not = zero
001510                     move "Y" to ws-leap-switch
001520              else
001530                     divide ws-s-ccyy by 400 giving ws-s-q4
001540                                               remainder ws-s-q100
001550                     if     ws-s-q100 = zero
001560                            move "Y" to ws-leap-switch
001570                     end-if
001580              end-if
001590     end-if.
001600 bb030-Exit.  exit section.
001610*
001620 cc000-Summarise              section.
001630* Rule 3/4 - taken = sum of day counts over APPROVED requests for
001640* this employee; remaining = 27 - taken.
001650     move     zero to ws-taken.
001660     move     HR031-Emp-Id   to LS-EMP-ID.
001670     move     HR031-Emp-Name to LS-EMP-NAME.
001680     move     27             to LS-TOTAL-LEAVE-DAYS.
001690     set      HR-LVX to 1.
001700     perform  cc010-Scan-One-Row thru cc010-Exit
001710              varying HR-LVX from 1 by 1
001720              until   HR-LVX > HR-LVR-COUNT.
001730     move     ws-taken to LS-TAKEN-LEAVES.
001740     compute  LS-REMAINING-LEAVES = LS-TOTAL-LEAVE-DAYS - ws-taken.
001750 cc000-Exit.  exit section.
001760*
001770 cc010-Scan-One-Row           section.
001780     if       WK-LVR-EMP-ID (HR-LVX) = HR031-Emp-Id
001790       and    WK-LVR-STATUS (HR-LVX) = "APPROVED"
001800              move   WK-LVR-START-DATE (HR-LVX) to HR031-Start-Date
001810              move   WK-LVR-END-DATE   (HR-LVX) to HR031-End-Date
001820              perform bb000-Count-Days thru bb000-Exit
001830              add    HR031-Day-Count to ws-taken
001840     end-if.
001850 cc010-Exit.  exit section.
001860*
001870 end program hr031.
