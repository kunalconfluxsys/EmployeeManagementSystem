000100*  Select Clause For Department Maintenance Trans File.            HR02102
000110     select   HR-Dpt-Tran-File assign      "DPTTRAN"
000120              organization     line sequential
000130              status           HR-Dtr-Status.
