000100*****************************************************************
000110*                                                                 *
000120*                Leave Request     Maintenance                   *
000130*         Calls hr031 for day counting and balance checks        *
000140*                                                                 *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190 program-id.             hr030.
000200 author.                 D L Kenner.
000210 installation.           Applewood Computers - HR Systems Group.
000220 date-written.           04/11/1988.
000230 date-compiled.
000240 security.               Copyright (C) 1988-2026, Applewood
000250*                         Computers. All rights reserved.
000260*
000270* Remarks.                Leave request maintenance - create,
000280*                          approve, deny and list - driven by the
000290*                          LVRTRAN transaction file.  Rules 5, 6
000300*                          and 7 govern acceptance, and hr031 is
000310*                          called for the day count on create and
000320*                          for the balance check on approve.  List
000330*                          actions list by owning employee or list
000340*                          every request on file.
000350*
000360* Called modules.         hr031 - leave balance subroutine.
000370* Files used.             LVRFILE  - Leave request master (in/out).
000380*                         LVRTRAN  - Maintenance transactions (in).
000390*                         EMPFILE  - Employee master (in, ref only).
000400*                         RPTFILE  - Error/detail listing (out).
000410*
000420* Error messages used.
000430*  HR006 - Leave request not found.
000440*  HR007 - Unknown employee id.
000450*  HR008 - Start date later than end date.
000460*  HR010 - Approve refused, balance exceeded.
000480*
000490* Change Log.
000500* 04/11/1988 dlk  001  Created - create/approve/deny actions.      HR03201
000510* 12/02/1990 dlk  006  Date order check added ahead of create.      HR03202
000520* 03/01/1999 dlk  Y2K  Dates already carry 4 digit CCYY - no        HR03203
000530*                      change required for year-2000.
000540* 22/07/2011 kft  019  Balance check moved into hr031 so the        HR03204
000550*                      report run uses the identical arithmetic.
000560* 14/10/2025 vbc  1.00 Restated for Open Cobol v3 from the          HR03205
000570*                      pyrgstr skeleton, table driven.
000580* 05/12/2025 vbc  1.01 Id/Emp-Id and start/end date pairs now       HR03206
000590*                      moved as single redefined fields on load,   HR03207
000600*                      create and rewrite.                         HR03208
000610* 06/12/2025 vbc  1.02 E=List-by-employee and L=List-all actions    HR03209
000620*                      added - list every request for one          HR03210
000630*                      employee, or every request on file.         HR03211
000631* 07/12/2025 vbc  1.03 Dropped an undocumented Pending guard from   HR03212
000632*                      Approve and Deny - Rule 7 only ever tested   HR03213
000633*                      the balance on Approve, and denial is        HR03214
000634*                      unconditional; HR009 withdrawn with it.       HR03215
000635*                      Special-Names/Repository restored - dropped  HR03216
000636*                      in error during the 1.01 cleanup.            HR03217
000640*
000650 environment             division.
000651 special-names.
000652     CRT status is COB-CRT-STATUS.
000653 repository.
000654     FUNCTION ALL INTRINSIC.
000660 input-output            section.
000670 file-control.
000680 copy "selhrlvr.cob".
000690 copy "selhrltr.cob".
000700 copy "selhremp.cob".
000710 copy "selhrprt.cob".
000720*
000730 data                    division.
000740 file section.
000750 copy "fdhrlvr.cob".
000760 copy "fdhrltr.cob".
000770 copy "fdhremp.cob".
000780 copy "fdhrprt.cob".
000790*
000800 working-storage section.
000810 77  prog-name               pic x(17)  value "hr030 (1.03)".
000815 01  COB-CRT-Status          pic 9(4)   value zero.
000820*
000830 01  ws-data.
000840     03  hr-lvr-status       pic xx     value zero.
000850     03  hr-ltr-status       pic xx     value zero.
000860     03  hr-emp-status       pic xx     value zero.
000870     03  hr-rpt-status       pic xx     value zero.
000880     03  ws-found-switch     pic x      value "N".
000890         88  ws-found                  value "Y".
000900     03  ws-emp-found-switch pic x      value "N".
000910         88  ws-emp-found              value "Y".
000920     03  ws-print-line       pic x(132) value spaces.
000930     03  ws-next-id          pic 9(9)   comp value zero.
000940     03  ws-list-sub         pic 9(4)   comp value zero.
000950*
000960 01  Error-Messages.
000970     03  HR006   pic x(30) value "HR006 Leave request not found -".
000980     03  HR007   pic x(25) value "HR007 Unknown employee id -".
000990     03  HR008   pic x(35) value "HR008 Start date after end date -".
001010     03  HR010   pic x(35) value "HR010 Balance exceeded, refused -".
001020*
001030 01  ws-error-line redefines ws-print-line.
001040     03  ws-err-msg          pic x(35).
001050     03  ws-err-key          pic 9(9).
001060     03  filler              pic x(88).
001070*
001080 01  ws-detail-line redefines ws-print-line.
001090     03  ws-det-lvr-id       pic 9(9).
001100     03  ws-det-emp-id       pic 9(9).
001110     03  ws-det-start-date   pic 9(8).
001120     03  ws-det-end-date     pic 9(8).
001130     03  ws-det-status       pic x(10).
001140     03  ws-det-reason       pic x(40).
001150     03  filler              pic x(48).
001160*
001170 copy "wshrltb.cob".
001180 copy "wshretb.cob".
001190 copy "wshr031.cob".
001200 copy "wshrsum.cob".
001210*
001220 procedure division.
001230*
001240 aa000-Main                  section.
001250     move     zero to HR-Lvr-Count HR-Emp-Count.
001260     open     input  HR-Leave-File.
001270     open     input  HR-Lvr-Tran-File.
001280     open     input  HR-Employee-File.
001290     open     output HR-Report-File.
001300     perform  aa010-Load-Leave-Requests thru aa010-Exit.
001310     perform  aa020-Load-Employees      thru aa020-Exit.
001320     perform  aa030-Process-Transactions thru aa030-Exit.
001330     perform  aa040-Rewrite-Leave-Requests thru aa040-Exit.
001340     close    HR-Lvr-Tran-File
001350              HR-Employee-File
001360              HR-Report-File.
001370     goback.
001380 aa000-Exit.  exit section.
001390*
001400 aa010-Load-Leave-Requests      section.
001410     perform  aa011-Load-One-Request thru aa011-Exit
001420              until HR-Lvr-Status = "10".
001430     close    HR-Leave-File.
001440 aa010-Exit.  exit section.
001450*
001460 aa011-Load-One-Request        section.
001470     read     HR-Leave-File next record
001480              at end move "10" to HR-Lvr-Status
001490              not at end
001500                   add  1 to HR-Lvr-Count
001510                   set  HR-LVX to HR-Lvr-Count
001520                   move LVR-ID-EMP     to WK-LVR-ID-EMP (HR-LVX)
001530                   move LVR-DATES      to WK-LVR-DATES (HR-LVX)
001540                   move LVR-REASON     to WK-LVR-REASON (HR-LVX)
001550                   move LVR-STATUS     to WK-LVR-STATUS (HR-LVX)
001560     end-read.
001570 aa011-Exit.  exit section.
001580*
001590 aa020-Load-Employees           section.
001600     perform  aa021-Load-One-Employee thru aa021-Exit
001610              until HR-Emp-Status = "10".
001620 aa020-Exit.  exit section.
001630*
001640 aa021-Load-One-Employee       section.
001650     read     HR-Employee-File next record
001660              at end move "10" to HR-Emp-Status
001670              not at end
001680                   add  1 to HR-Emp-Count
001690                   set  HR-EMX to HR-Emp-Count
001700                   move EMP-ID         to WK-EMP-ID (HR-EMX)
001710                   move EMP-FULL-NAME  to WK-EMP-FULL-NAME (HR-EMX)
001720     end-read.
001730 aa021-Exit.  exit section.
001740*
001750 aa030-Process-Transactions    section.
001760     perform  aa031-Process-One-Transaction thru aa031-Exit
001770              until HR-Ltr-Status = "10".
001780 aa030-Exit.  exit section.
001790*
001800 aa031-Process-One-Transaction section.
001810     read     HR-Lvr-Tran-File next record
001820              at end move "10" to HR-Ltr-Status
001830              not at end
001840                   evaluate LTR-ACTION
001850                       when "C" perform bb010-Create-Request
001860                                   thru bb010-Exit
001870                       when "A" perform bb020-Approve-Request
001880                                   thru bb020-Exit
001890                       when "N" perform bb030-Deny-Request
001900                                   thru bb030-Exit
001910                       when "E" perform bb080-List-By-Employee
001920                                   thru bb080-Exit
001930                       when "L" perform bb090-List-All-Requests
001940                                   thru bb090-Exit
001950                   end-evaluate
001960     end-read.
001970 aa031-Exit.  exit section.
001980*
001990 bb010-Create-Request          section.
002000* Create-Request.  Rule 5: the employee id must
002010* exist.  Rule 6: the start date may not be later than the end
002020* date.  Status is always set to Pending on create.
002030     perform  zz010-Find-Employee thru zz010-Exit.
002040     if       not ws-emp-found
002050              move HR007      to ws-err-msg
002060              move LTR-EMP-ID to ws-err-key
002070              write HR-Report-Line from ws-error-line
002080     else
002090       if     LTR-START-DATE > LTR-END-DATE
002100              move HR008      to ws-err-msg
002110              move LTR-EMP-ID to ws-err-key
002120              write HR-Report-Line from ws-error-line
002130       else
002140              move zero to ws-next-id
002150              perform bb011-Find-Max-Id thru bb011-Exit
002160                      varying HR-LVX from 1 by 1
002170                      until   HR-LVX > HR-Lvr-Count
002180              add    1 to HR-Lvr-Count
002190              set    HR-LVX to HR-Lvr-Count
002200              add    1 to ws-next-id
002210              move   ws-next-id  to WK-LVR-ID (HR-LVX)
002220              move   LTR-EMP-ID  to WK-LVR-EMP-ID (HR-LVX)
002230              move   LTR-DATES   to WK-LVR-DATES (HR-LVX)
002240              move   LTR-REASON  to WK-LVR-REASON (HR-LVX)
002250              move   "PENDING"   to WK-LVR-STATUS (HR-LVX)
002260       end-if
002270     end-if.
002280 bb010-Exit.  exit section.
002290*
002300 bb011-Find-Max-Id             section.
002310     if       WK-LVR-ID (HR-LVX) > ws-next-id
002320              move WK-LVR-ID (HR-LVX) to ws-next-id
002330     end-if.
002340 bb011-Exit.  exit section.
002350*
002360 bb020-Approve-Request         section.
002370* Approve-Request.  Rule 7: approval carries no status
002380* precondition - the only test is the balance, the leave
002390* remaining (not counting this request, which is not yet
002400* APPROVED) left after it must be greater than zero.
002420     perform  zz020-Find-Request thru zz020-Exit.
002430     if       not ws-found
002440              move HR006      to ws-err-msg
002450              move LTR-LVR-ID to ws-err-key
002460              write HR-Report-Line from ws-error-line
002470     else
002530              perform zz030-Get-Balance thru zz030-Exit
002540              if      LS-REMAINING-LEAVES > zero
002550                      move "APPROVED" to WK-LVR-STATUS (HR-LVX)
002560              else
002570                      move HR010      to ws-err-msg
002580                      move LTR-LVR-ID to ws-err-key
002590                      write HR-Report-Line from ws-error-line
002600              end-if
002620     end-if.
002630 bb020-Exit.  exit section.
002640*
002650 bb030-Deny-Request            section.
002660* Deny-Request - Rule 7: denial is unconditional - any request,
002665* in any status, may be denied; no balance check applies.
002670     perform  zz020-Find-Request thru zz020-Exit.
002680     if       not ws-found
002690              move HR006      to ws-err-msg
002700              move LTR-LVR-ID to ws-err-key
002710              write HR-Report-Line from ws-error-line
002720     else
002780              move "DENIED" to WK-LVR-STATUS (HR-LVX)
002800     end-if.
002810 bb030-Exit.  exit section.
002820*
002830 bb080-List-By-Employee        section.
002840* List-By-Employee - every request whose Emp-Id matches the
002850* transaction's Ltr-Emp-Id, table order, no employee-exists check
002860* (an id with no requests simply lists nothing).
002870     perform  bb081-List-One-By-Employee thru bb081-Exit
002880              varying ws-list-sub from 1 by 1
002890              until   ws-list-sub > HR-Lvr-Count.
002900 bb080-Exit.  exit section.
002910*
002920 bb081-List-One-By-Employee    section.
002930     if       WK-LVR-EMP-ID (ws-list-sub) = LTR-EMP-ID
002940              perform zz040-Write-One-Listing thru zz040-Exit
002950     end-if.
002960 bb081-Exit.  exit section.
002970*
002980 bb090-List-All-Requests       section.
002990* List-All-Requests - no filter; every request currently held
003000* lists, in table order.
003010     perform  bb091-List-One-Request thru bb091-Exit
003020              varying ws-list-sub from 1 by 1
003030              until   ws-list-sub > HR-Lvr-Count.
003040 bb090-Exit.  exit section.
003050*
003060 bb091-List-One-Request        section.
003070     perform  zz040-Write-One-Listing thru zz040-Exit.
003080 bb091-Exit.  exit section.
003090*
003100 zz010-Find-Employee           section.
003110     move     "N" to ws-emp-found-switch.
003120     set      HR-EMX to 1.
003130     search   HR-EMP-ENTRY
003140              at end go to zz010-Exit
003150              when WK-EMP-ID (HR-EMX) = LTR-EMP-ID
003160                   move "Y" to ws-emp-found-switch
003170                   move WK-EMP-FIRST-NAME (HR-EMX) to HR031-Emp-Name (1:30)
003180                   move WK-EMP-LAST-NAME (HR-EMX)  to HR031-Emp-Name (32:30).
003190 zz010-Exit.  exit section.
003200*
003210 zz020-Find-Request            section.
003220     move     "N" to ws-found-switch.
003230     set      HR-LVX to 1.
003240     search   HR-LVR-ENTRY
003250              at end go to zz020-Exit
003260              when WK-LVR-ID (HR-LVX) = LTR-LVR-ID
003270                   move "Y" to ws-found-switch.
003280 zz020-Exit.  exit section.
003290*
003300 zz030-Get-Balance              section.
003310* Find the owning employee so hr031 can be handed a name along
003320* with the id for the summary it builds.
003330     move     WK-LVR-EMP-ID (HR-LVX) to HR031-Emp-Id.
003340     move     spaces                 to HR031-Emp-Name.
003350     perform  zz031-Scan-One-Employee thru zz031-Exit
003360              varying HR-EMX from 1 by 1
003370              until   HR-EMX > HR-Emp-Count.
003380     move     "S" to HR031-Action.
003390     call     "hr031" using HR031-Parms HR-LVR-TABLE
003400                             HR-LEAVE-SUMMARY-RECORD.
003410 zz030-Exit.  exit section.
003420*
003430 zz031-Scan-One-Employee       section.
003440     if       WK-EMP-ID (HR-EMX) = WK-LVR-EMP-ID (HR-LVX)
003450              move WK-EMP-FIRST-NAME (HR-EMX) to HR031-Emp-Name (1:30)
003460              move WK-EMP-LAST-NAME (HR-EMX)  to HR031-Emp-Name (32:30)
003470     end-if.
003480 zz031-Exit.  exit section.
003490*
003500 zz040-Write-One-Listing        section.
003510* Shared detail-line build for both listing actions.
003520     move     WK-LVR-ID (ws-list-sub)       to ws-det-lvr-id.
003530     move     WK-LVR-EMP-ID (ws-list-sub)    to ws-det-emp-id.
003540     move     WK-LVR-START-DATE (ws-list-sub) to ws-det-start-date.
003550     move     WK-LVR-END-DATE (ws-list-sub)  to ws-det-end-date.
003560     move     WK-LVR-STATUS (ws-list-sub)    to ws-det-status.
003570     move     WK-LVR-REASON (ws-list-sub)    to ws-det-reason.
003580     write    HR-Report-Line from ws-detail-line.
003590 zz040-Exit.  exit section.
003600*
003610 aa040-Rewrite-Leave-Requests  section.
003620     open     output HR-Leave-File.
003630     perform  aa041-Write-One-Request thru aa041-Exit
003640              varying HR-LVX from 1 by 1
003650              until   HR-LVX > HR-Lvr-Count.
003660     close    HR-Leave-File.
003670 aa040-Exit.  exit section.
003680*
003690 aa041-Write-One-Request       section.
003700     move     WK-LVR-ID-EMP (HR-LVX)     to LVR-ID-EMP.
003710     move     WK-LVR-DATES (HR-LVX)      to LVR-DATES.
003720     move     WK-LVR-REASON (HR-LVX)     to LVR-REASON.
003730     move     WK-LVR-STATUS (HR-LVX)     to LVR-STATUS.
003740     write    HR-LEAVE-REQUEST-RECORD.
003750 aa041-Exit.  exit section.
003760*
003770 end program hr030.
